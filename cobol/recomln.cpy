000100*****************************************************************         
000200*    RECOMLN  -  RECOMMENDATION-OUT PRINT LINE                  *         
000300*    ONE LINE PER RECOMMENDED PLAN, CHEAPEST FIRST.  WRITTEN BY *         
000400*    MTRDIN FROM THE RANKED RESULTS RETURNED BY MTRDCOST.       *         
000500*****************************************************************         
000600*    CHANGE LOG                                                           
000700*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL LAYOUT FOR THE      MTR-0118
000800*                  COST COMPARATOR PROJECT.                       MTR-0118
000900*****************************************************************         
001000 01  RC-PRINT-LINE.                                                       
001100     05  RC-PRT-RANK                 PIC Z9.                              
001200     05  FILLER                      PIC X(03) VALUE SPACES.              
001300     05  RC-PRT-PLAN-NAME            PIC X(20).                           
001400     05  FILLER                      PIC X(03) VALUE SPACES.              
001500     05  RC-PRT-AVG-COST             PIC -(6)9.99.                        
001600     05  FILLER                      PIC X(25) VALUE SPACES.              

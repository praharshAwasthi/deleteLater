000100*****************************************************************         
000200*    PLCOSTLN  -  PLAN-COST-OUT PRINT LINE                      *         
000300*    ONE LINE PER PLAN, PER METER ID COMPARED.  WRITTEN BY      *         
000400*    MTRDIN FROM THE RATED RESULTS RETURNED BY MTRDCOST.        *         
000500*****************************************************************         
000600*    CHANGE LOG                                                           
000700*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL LAYOUT FOR THE      MTR-0118
000800*                  COST COMPARATOR PROJECT.                       MTR-0118
000900*****************************************************************         
001000 01  PC-PRINT-LINE.                                                       
001100     05  PC-PRT-METER-ID             PIC X(20).                           
001200     05  FILLER                      PIC X(03) VALUE SPACES.              
001300     05  PC-PRT-PLAN-NAME            PIC X(20).                           
001400     05  FILLER                      PIC X(03) VALUE SPACES.              
001500     05  PC-PRT-AVG-COST             PIC -(6)9.99.                        
001600     05  PC-PRT-CURRENT-MARKER       PIC X(09) VALUE SPACES.              
001700     05  FILLER                      PIC X(20) VALUE SPACES.              

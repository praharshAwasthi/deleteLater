000100*****************************************************************         
000200*    MTRPLNMS  -  METER CURRENT-PLAN MASTER RECORD               *        
000300*    FIXED 40-BYTE RECORD ON METER-PLAN-MASTER-IN.  MATCHED BY   *        
000400*    SEQUENTIAL SCAN IN MTRDCOST - THERE IS NO ISAM ON THIS      *        
000500*    FILE.                                                       *        
000600*****************************************************************         
000700*    CHANGE LOG                                                           
000800*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL LAYOUT FOR THE      MTR-0118
000900*                  COST COMPARATOR PROJECT.                       MTR-0118
001000*****************************************************************         
001100 01  MPM-RECORD.                                                          
001200     05  MPM-SMART-METER-ID          PIC X(20).                           
001300     05  MPM-CURRENT-PLAN-NAME       PIC X(20).                           

000100*****************************************************************         
000200*    MRDGTBL  -  ACCUMULATED METER READING TABLE                *         
000300*    WORKING-STORAGE TABLE BUILT BY MTRDIN (MeterReadingService *         
000400*    STORAGE).  ONE ENTRY PER DISTINCT SMART-METER-ID SEEN THIS *         
000500*    RUN.  READINGS FOR A METER ID ALREADY IN THE TABLE ARE     *         
000600*    APPENDED, NEVER REPLACED.                                  *         
000700*****************************************************************         
000800*    CHANGE LOG                                                           
000900*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL TABLE FOR THE       MTR-0118
001000*                  COST COMPARATOR PROJECT.                       MTR-0118
001100*    03/18/87 RTC  TICKET MTR-0131 - RAISED READINGS-PER-METER    MTR-0131
001200*                  LIMIT TO 500 TO MATCH THE REVISED RECORD       MTR-0131
001300*                  LAYOUT SPEC.                                   MTR-0131
001400*****************************************************************         
001500 01  WS-METER-TABLE.                                                      
001600     05  WS-MT-COUNT                 PIC 9(04) COMP VALUE ZERO.           
001700     05  WS-MT-ENTRY OCCURS 10 TIMES.                                     
001800         10  WS-MT-SMART-METER-ID     PIC X(20).                          
001900         10  WS-MT-READING-COUNT      PIC 9(04) COMP                      
002000                                       VALUE ZERO.                        
002100         10  WS-MT-READING OCCURS 500 TIMES.                              
002200             15  WS-MT-READING-TIME       PIC 9(10) COMP.                 
002300             15  WS-MT-READING-VALUE      PIC S9(03)V9(04)                
002400                                           COMP-3.                        
002500         10  FILLER                   PIC X(10).                          

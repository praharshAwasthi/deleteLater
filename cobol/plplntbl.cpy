000100*****************************************************************         
000200*    PLPLNTBL  -  FULL-FILE PRICE PLAN WORKING TABLE            *         
000300*    WORKING-STORAGE LOAD OF EVERY PRICE-PLAN-MASTER-IN ROW,    *         
000400*    IN FILE ORDER.  EVERY PLAN IN THIS TABLE IS RATED - THERE  *         
000500*    IS NO PLAN FILTERING OR ELIGIBILITY RULE.                  *         
000600*****************************************************************         
000700*    CHANGE LOG                                                           
000800*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL TABLE FOR THE       MTR-0118
000900*                  COST COMPARATOR PROJECT.                       MTR-0118
001000*****************************************************************         
001100 01  WS-PLAN-TABLE.                                                       
001200     05  WS-PLN-COUNT                PIC 9(04) COMP VALUE ZERO.           
001300     05  WS-PLN-ENTRY OCCURS 50 TIMES.                                    
001400         10  WS-PLN-PLAN-NAME         PIC X(20).                          
001500         10  WS-PLN-UNIT-RATE         PIC S9(03)V9(04) COMP-3.            
001600         10  FILLER                   PIC X(05).                          

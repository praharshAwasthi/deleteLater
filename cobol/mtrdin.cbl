000100*****************************************************************         
000200*    PROGRAM:   MTRDIN                                                    
000300*    SMART METER READING INTAKE AND PRICE PLAN COST COMPARATOR.           
000400*    READS METER-READINGS-IN, VALIDATES AND STORES EACH METER'S           
000500*    READINGS, THEN FOR EVERY DISTINCT METER ID SEEN THIS RUN             
000600*    CALLS MTRDCOST TO RATE EVERY PRICE PLAN AND PRINTS THE PLAN          
000700*    COST COMPARISON AND TOP-N RECOMMENDATION REPORTS.                    
000800*****************************************************************         
000900*    CHANGE LOG                                                           
001000*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL PROGRAM FOR THE     MTR-0118
001100*                  COST COMPARATOR PROJECT.  INTAKE AND           MTR-0118
001200*                  VALIDATION ONLY.                               MTR-0118
001300*    03/15/87 RTC  TICKET MTR-0122 - ADDED THE CALL TO MTRDCOST   MTR-0122
001400*                  AND THE PLAN-COST-OUT REPORT.                  MTR-0122
001500*    03/18/87 RTC  TICKET MTR-0131 - RAISED READINGS-PER-METER    MTR-0131
001600*                  LIMIT TO 500 TO MATCH THE REVISED RECORD       MTR-0131
001700*                  LAYOUT SPEC.                                   MTR-0131
001800*    03/22/87 RTC  TICKET MTR-0138 - ADDED THE RECOMMENDATION-OUT MTR-0138
001900*                  REPORT AND THE RUN-LIMIT CONSTANT.             MTR-0138
002000*    03/26/87 RTC  TICKET MTR-0145 - CORRECTED THE METER ID EDIT  MTR-0145
002100*                  TO REJECT AN ID WITH NO DIGITS FOLLOWING THE   MTR-0145
002200*                  SMART-METER- PREFIX.  WAS PASSING 'SMART-      MTR-0145
002300*                  METER-' ALONE AS VALID.                        MTR-0145
002320*    11/09/98 RTC  TICKET MTR-0290 - Y2K REMEDIATION.  REVIEWED   MTR-0290
002340*                  ALL DATE FIELDS ON THIS PROGRAM - NO STORED    MTR-0290
002360*                  CENTURY DATA HANDLED HERE, NO CODE CHANGE      MTR-0290
002380*                  REQUIRED.  SIGNED OFF FOR THE CORPORATE Y2K    MTR-0290
002390*                  COMPLIANCE REGISTER.                          MTR-0290 
002400*    08/14/01 JLK  TICKET MTR-0318 - SKIP A METER WHOSE PLAN      MTR-0318
002410*                  RERATE COMES BACK WITH THE LIMIT-EXCEEDED      MTR-0318
002420*                  SWITCH SET INSTEAD OF ABENDING THE RUN.        MTR-0318
002430*****************************************************************         
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID.    MTRDIN.                                                   
002700 AUTHOR.        R T CARSTAIRS.                                            
002800 INSTALLATION.  UTILITY RATE SERVICES DIVISION.                           
002900 DATE-WRITTEN.  03/11/87.                                                 
003000 DATE-COMPILED. 08/14/01.                                                 
003100 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
003200*****************************************************************         
003300*    REMARKS.                                                             
003400*    ONE METER-READINGS-IN TRANSACTION IS A HEADER LINE (METER            
003500*    ID + READING COUNT) FOLLOWED BY THAT MANY DETAIL LINES               
003600*    (READING TIME + VALUE).  A TRANSACTION THAT FAILS EDIT IS            
003700*    REJECTED WHOLE - NONE OF ITS READINGS ARE STORED.  AFTER             
003800*    END OF FILE EVERY DISTINCT METER ID ACCUMULATED IS RATED.            
003900*****************************************************************         
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.   IBM-370.                                              
004300 OBJECT-COMPUTER.   IBM-370.                                              
004400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
004500                     CLASS WS-DIGIT-CLASS IS '0' THRU '9'.                
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT METER-READINGS-IN ASSIGN TO MTRDGIN                           
004900         ORGANIZATION IS LINE SEQUENTIAL                                  
005000         FILE STATUS IS WS-MRI-STATUS.                                    
005100     SELECT PLAN-COST-OUT ASSIGN TO PLANCOST                              
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS WS-PCO-STATUS.                                    
005400     SELECT RECOMMENDATION-OUT ASSIGN TO RECOMOUT                         
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS WS-RCO-STATUS.                                    
005700*                                                                         
005800 DATA DIVISION.                                                           
005900 FILE SECTION.                                                            
006000 FD  METER-READINGS-IN                                                    
006100     LABEL RECORDS ARE OMITTED.                                           
006200 COPY MRDGTRAN.                                                           
006300*                                                                         
006400 FD  PLAN-COST-OUT                                                        
006500     LABEL RECORDS ARE OMITTED.                                           
006600 COPY PLCOSTLN.                                                           
006700*                                                                         
006800 FD  RECOMMENDATION-OUT                                                   
006900     LABEL RECORDS ARE OMITTED.                                           
007000 COPY RECOMLN.                                                            
007100*                                                                         
007200 WORKING-STORAGE SECTION.                                                 
007300 77  WS-MRI-STATUS               PIC X(02) VALUE '00'.                    
007400 77  WS-PCO-STATUS               PIC X(02) VALUE '00'.                    
007500 77  WS-RCO-STATUS               PIC X(02) VALUE '00'.                    
007600 77  WS-TRANS-EOF-SW             PIC X(01) VALUE 'N'.                     
007700     88  WS-TRANS-EOF                 VALUE 'Y'.                          
007800 77  WS-ID-VALID-SW              PIC X(01) VALUE 'Y'.                     
007900     88  WS-ID-VALID                  VALUE 'Y'.                          
008000 77  WS-READINGS-VALID-SW        PIC X(01) VALUE 'Y'.                     
008100     88  WS-READINGS-VALID             VALUE 'Y'.                         
008200*                                                                         
008300 01  SYSTEM-DATE-AND-TIME.                                                
008400     05  CURRENT-DATE.                                                    
008500         10  CURRENT-YEAR            PIC 9(02).                           
008600         10  CURRENT-MONTH           PIC 9(02).                           
008700         10  CURRENT-DAY             PIC 9(02).                           
008800     05  CURRENT-TIME.                                                    
008900         10  CURRENT-HOUR            PIC 9(02).                           
009000         10  CURRENT-MINUTE          PIC 9(02).                           
009100         10  CURRENT-SECOND          PIC 9(02).                           
009200         10  CURRENT-HNDSEC          PIC 9(02).                           
009250     05  FILLER                      PIC X(04).                           
009300*                                                                         
009400*    RUN-TIME CONTROL CONSTANT - HOW MANY PLANS TO LIST ON THE            
009500*    RECOMMENDATION REPORT.  NOT A SPEC'D INPUT FIELD - THIS IS           
009600*    THE SHOP-STANDARD TOP-N FOR THE OVERNIGHT COMPARATOR RUN.            
009700 01  WS-RUN-LIMIT-PARMS.                                                  
009800     05  WS-RUN-LIMIT-SUPPLIED-SW PIC X(01) VALUE 'Y'.                    
009900         88  WS-RUN-LIMIT-SUPPLIED     VALUE 'Y'.                         
010000     05  WS-RUN-LIMIT-VALUE       PIC 9(04) COMP VALUE 3.                 
010100     05  FILLER                   PIC X(04).                              
010200*                                                                         
010300*    CURRENT TRANSACTION ASSEMBLY AREA - ONE HEADER PLUS ITS              
010400*    DETAIL LINES BUILT UP BEFORE EDIT AND STORE.                         
010500 01  WS-CUR-TRANSACTION.                                                  
010600     05  WS-CUR-SMART-METER-ID    PIC X(20).                              
010700     05  WS-CUR-READING-COUNT     PIC 9(04) COMP VALUE ZERO.              
010800     05  WS-CUR-READING OCCURS 500 TIMES.                                 
010900         10  WS-CUR-READING-TIME      PIC 9(10) COMP.                     
011000         10  WS-CUR-READING-VALUE     PIC S9(03)V9(04) COMP-3.            
011100     05  FILLER                   PIC X(04).                              
011200*                                                                         
011300*    METER ID EDIT VIEW - THE FIRST 12 BYTES MUST BE THE LITERAL          
011400*    'smart-meter-' AND THE REMAINING 8 MUST BE ONE OR MORE               
011500*    DIGITS FOLLOWED ONLY BY SPACES.                                      
011600 01  WS-MI-FIELDS REDEFINES WS-CUR-SMART-METER-ID.                        
011700     05  WS-MI-PREFIX             PIC X(12).                              
011800     05  WS-MI-SUFFIX             PIC X(08).                              
011900*                                                                         
012000 01  WS-MI-EDIT-WORK.                                                     
012100     05  WS-MI-SUB                PIC 9(04) COMP VALUE ZERO.              
012200     05  WS-MI-CHAR               PIC X(01) VALUE SPACE.                  
012300     05  WS-MI-SEEN-SPACE-SW      PIC X(01) VALUE 'N'.                    
012400     05  WS-MI-DIGIT-COUNT        PIC 9(04) COMP VALUE ZERO.              
012500     05  FILLER                   PIC X(04).                              
012600*                                                                         
012700 77  WS-RE-SUB                    PIC 9(04) COMP VALUE ZERO.              
012800*                                                                         
012900 COPY MRDGTBL.                                                            
013000 77  WS-MT-SUB                    PIC 9(04) COMP VALUE ZERO.              
013100 77  WS-MT-IDX                    PIC 9(04) COMP VALUE ZERO.              
013200 77  WS-MT-RDG-SUB                PIC 9(04) COMP VALUE ZERO.              
013300 77  WS-MT-TABLE-FULL-SW          PIC X(01) VALUE 'N'.                    
013400     88  WS-MT-TABLE-FULL              VALUE 'Y'.                         
013500*                                                                         
013600*    SUBSCRIPTS INTO THE MTRDCOST-REQUEST/RESULTS AREAS WHEN              
013700*    BUILDING A CALL AND WHEN PRINTING THE RESULTS BACK.                  
013800 77  MCR-RDG-IDX                  PIC 9(04) COMP VALUE ZERO.              
013900 77  MCR-COST-IDX                 PIC 9(04) COMP VALUE ZERO.              
014000 77  MCR-RANK-IDX                 PIC 9(04) COMP VALUE ZERO.              
014100*                                                                         
014200*    RUN TOTALS.                                                          
014300 01  WS-RUN-TOTALS.                                                       
014400     05  WS-TRANS-READ-CNT        PIC 9(06) COMP VALUE ZERO.              
014500     05  WS-TRANS-STORED-CNT      PIC 9(06) COMP VALUE ZERO.              
014600     05  WS-TRANS-REJECT-CNT      PIC 9(06) COMP VALUE ZERO.              
014700     05  WS-METER-PROCESSED-CNT   PIC 9(06) COMP VALUE ZERO.              
014800     05  FILLER                   PIC X(04).                              
014900*                                                                         
015000*    REDEFINE OF THE STORED-TRANSACTION COUNTER FOR THE                   
015100*    END-OF-RUN TRACE DISPLAY.                                            
015200 01  WS-TOTALS-DISPLAY-AREA       PIC 9(06) COMP.                         
015300 01  WS-TOTALS-DISPLAY-X REDEFINES WS-TOTALS-DISPLAY-AREA                 
015400                                  PIC X(04).                              
015500*                                                                         
015600*    REDEFINE OF THE RETURN CODE HANDED BACK BY MTRDCOST, KEPT            
015700*    AS A ZONED VIEW FOR THE ABEND TRACE.                                 
015800 01  WS-RETCD-FROM-COST           PIC S9(04) COMP VALUE ZERO.             
015900 01  WS-RETCD-FROM-COST-X REDEFINES WS-RETCD-FROM-COST                    
016000                                  PIC X(02).                              
016100*                                                                         
016200 77  WS-PRINTED-METER-ID          PIC X(20) VALUE SPACES.                 
016300*                                                                         
016400 COPY MCOSTREQ.                                                           
016500*                                                                         
016600 PROCEDURE DIVISION.                                                      
016700*                                                                         
016800 000-MAINLINE-RTN.                                                        
016900     PERFORM 000-INITIALIZE-RTN THRU 000-EXIT.                            
017000     PERFORM 100-READ-TRANS-RTN THRU 100-EXIT.                            
017100     PERFORM 150-EDIT-AND-STORE-RTN THRU 150-EXIT                         
017200         UNTIL WS-TRANS-EOF.                                              
017300     PERFORM 500-PROCESS-METERS-RTN THRU 500-EXIT.                        
017400     PERFORM 800-CLOSE-RTN THRU 800-EXIT.                                 
017500     GOBACK.                                                              
017600*                                                                         
017700*----------------------------------------------------------------         
017800*    150-EDIT-AND-STORE-RTN  -  DRIVES ONE TRANSACTION THROUGH            
017900*    EDIT AND STORE, THEN READS THE NEXT ONE.                             
018000*----------------------------------------------------------------         
018100 150-EDIT-AND-STORE-RTN.                                                  
018200     PERFORM 200-EDIT-METER-ID-RTN THRU 200-EXIT.                         
018300     PERFORM 300-EDIT-READINGS-RTN THRU 300-EXIT.                         
018400     IF WS-ID-VALID AND WS-READINGS-VALID                                 
018500         PERFORM 400-STORE-READINGS-RTN THRU 400-EXIT                     
018600         ADD 1 TO WS-TRANS-STORED-CNT                                     
018700     ELSE                                                                 
018800         ADD 1 TO WS-TRANS-REJECT-CNT                                     
018900     END-IF.                                                              
019000     PERFORM 100-READ-TRANS-RTN THRU 100-EXIT.                            
019100 150-EXIT.                                                                
019200     EXIT.                                                                
019300*                                                                         
019400*----------------------------------------------------------------         
019500*    000-INITIALIZE-RTN  -  OPEN FILES, START THE RUN LOG.                
019600*----------------------------------------------------------------         
019700 000-INITIALIZE-RTN.                                                      
019800     DISPLAY '000-INITIALIZE-RTN'.                                        
019900     ACCEPT CURRENT-DATE FROM DATE.                                       
020000     ACCEPT CURRENT-TIME FROM TIME.                                       
020100     DISPLAY 'MTRDIN STARTED DATE = ' CURRENT-MONTH '/'                   
020200         CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                     
020300     DISPLAY '             TIME = ' CURRENT-HOUR ':'                      
020400         CURRENT-MINUTE ':' CURRENT-SECOND.                               
020500     OPEN INPUT METER-READINGS-IN.                                        
020600     IF WS-MRI-STATUS NOT = '00'                                          
020700         GO TO 900-ABORT-RTN                                              
020800     END-IF.                                                              
020900     OPEN OUTPUT PLAN-COST-OUT.                                           
021000     IF WS-PCO-STATUS NOT = '00'                                          
021100         GO TO 900-ABORT-RTN                                              
021200     END-IF.                                                              
021300     OPEN OUTPUT RECOMMENDATION-OUT.                                      
021400     IF WS-RCO-STATUS NOT = '00'                                          
021500         GO TO 900-ABORT-RTN                                              
021600     END-IF.                                                              
021700     MOVE ZERO TO WS-MT-COUNT.                                            
021800 000-EXIT.                                                                
021900     EXIT.                                                                
022000*                                                                         
022100*----------------------------------------------------------------         
022200*    100-READ-TRANS-RTN  -  READ ONE HEADER LINE AND ITS DETAIL           
022300*    LINES INTO WS-CUR-TRANSACTION.  SETS WS-TRANS-EOF AT THE             
022400*    END OF METER-READINGS-IN.                                            
022500*----------------------------------------------------------------         
022600 100-READ-TRANS-RTN.                                                      
022700     READ METER-READINGS-IN                                               
022800         AT END                                                           
022900             SET WS-TRANS-EOF TO TRUE                                     
023000     END-READ.                                                            
023100     IF NOT WS-TRANS-EOF                                                  
023200         ADD 1 TO WS-TRANS-READ-CNT                                       
023300         MOVE MRT-SMART-METER-ID TO WS-CUR-SMART-METER-ID                 
023400         MOVE MRT-READING-COUNT TO WS-CUR-READING-COUNT                   
023500         PERFORM 110-READ-DETAIL-RTN THRU 110-EXIT                        
023600             VARYING WS-RE-SUB FROM 1 BY 1                                
023700             UNTIL WS-RE-SUB > WS-CUR-READING-COUNT                       
023800             OR WS-TRANS-EOF                                              
023900     END-IF.                                                              
024000 100-EXIT.                                                                
024100     EXIT.                                                                
024200*                                                                         
024300 110-READ-DETAIL-RTN.                                                     
024400     READ METER-READINGS-IN                                               
024500         AT END                                                           
024600             SET WS-TRANS-EOF TO TRUE                                     
024700     END-READ.                                                            
024800     IF NOT WS-TRANS-EOF                                                  
024900         MOVE MRT-READING-TIME TO                                         
025000             WS-CUR-READING-TIME (WS-RE-SUB)                              
025100         MOVE MRT-READING-VALUE TO                                        
025200             WS-CUR-READING-VALUE (WS-RE-SUB)                             
025300     END-IF.                                                              
025400 110-EXIT.                                                                
025500     EXIT.                                                                
025600*                                                                         
025700*----------------------------------------------------------------         
025800*    200-EDIT-METER-ID-RTN  -  THE METER ID MUST START WITH THE           
025900*    LITERAL 'smart-meter-' AND END WITH ONE OR MORE DIGITS, NO           
026000*    EMBEDDED SPACES IN THE DIGIT RUN.                                    
026100*----------------------------------------------------------------         
026200 200-EDIT-METER-ID-RTN.                                                   
026300     MOVE 'Y' TO WS-ID-VALID-SW.                                          
026400     IF WS-MI-PREFIX NOT = 'smart-meter-'                                 
026500         MOVE 'N' TO WS-ID-VALID-SW                                       
026600     ELSE                                                                 
026700         MOVE ZERO TO WS-MI-DIGIT-COUNT                                   
026800         MOVE 'N' TO WS-MI-SEEN-SPACE-SW                                  
026900         PERFORM 210-CHECK-SUFFIX-CHAR-RTN THRU 210-EXIT                  
027000             VARYING WS-MI-SUB FROM 1 BY 1                                
027100             UNTIL WS-MI-SUB > 8                                          
027200         IF WS-MI-DIGIT-COUNT = ZERO                                      
027300             MOVE 'N' TO WS-ID-VALID-SW                                   
027400         END-IF                                                           
027500     END-IF.                                                              
027600     IF NOT WS-ID-VALID                                                   
027700         DISPLAY 'SMART METER ID IS NOT VALID '                           
027800             WS-CUR-SMART-METER-ID                                        
027900     END-IF.                                                              
028000 200-EXIT.                                                                
028100     EXIT.                                                                
028200*                                                                         
028300 210-CHECK-SUFFIX-CHAR-RTN.                                               
028400     MOVE WS-MI-SUFFIX (WS-MI-SUB:1) TO WS-MI-CHAR.                       
028500     EVALUATE TRUE                                                        
028600         WHEN WS-MI-CHAR = SPACE                                          
028700             MOVE 'Y' TO WS-MI-SEEN-SPACE-SW                              
028800         WHEN WS-MI-CHAR IS WS-DIGIT-CLASS                                
028900             IF WS-MI-SEEN-SPACE-SW = 'Y'                                 
029000                 MOVE 'N' TO WS-ID-VALID-SW                               
029100             ELSE                                                         
029200                 ADD 1 TO WS-MI-DIGIT-COUNT                               
029300             END-IF                                                       
029400         WHEN OTHER                                                       
029500             MOVE 'N' TO WS-ID-VALID-SW                                   
029600     END-EVALUATE.                                                        
029700 210-EXIT.                                                                
029800     EXIT.                                                                
029900*                                                                         
030000*----------------------------------------------------------------         
030100*    300-EDIT-READINGS-RTN  -  THE READING LIST MUST BE                   
030200*    NON-EMPTY AND EVERY READING MUST HAVE A TIME.  A ZERO                
030300*    READING-TIME IS TREATED AS A MISSING READING - THERE IS NO           
030400*    OTHER WAY TO REPRESENT "MISSING" IN A FIXED NUMERIC FIELD.           
030500*----------------------------------------------------------------         
030600 300-EDIT-READINGS-RTN.                                                   
030700     MOVE 'Y' TO WS-READINGS-VALID-SW.                                    
030800     IF WS-CUR-READING-COUNT = ZERO                                       
030900         MOVE 'N' TO WS-READINGS-VALID-SW                                 
031000     ELSE                                                                 
031100         PERFORM 310-CHECK-ONE-READING-RTN THRU 310-EXIT                  
031200             VARYING WS-RE-SUB FROM 1 BY 1                                
031300             UNTIL WS-RE-SUB > WS-CUR-READING-COUNT                       
031400     END-IF.                                                              
031500     IF NOT WS-READINGS-VALID                                             
031600         DISPLAY 'ELECTRICITY READINGS ARE NOT VALID '                    
031700             WS-CUR-SMART-METER-ID                                        
031800     END-IF.                                                              
031900 300-EXIT.                                                                
032000     EXIT.                                                                
032100*                                                                         
032200 310-CHECK-ONE-READING-RTN.                                               
032300     IF WS-CUR-READING-TIME (WS-RE-SUB) = ZERO                            
032400         MOVE 'N' TO WS-READINGS-VALID-SW                                 
032500     END-IF.                                                              
032600 310-EXIT.                                                                
032700     EXIT.                                                                
032800*                                                                         
032900*----------------------------------------------------------------         
033000*    400-STORE-READINGS-RTN  -  SEARCH WS-METER-TABLE FOR THIS            
033100*    METER ID.  IF FOUND, APPEND THE NEW READINGS TO IT; IF NOT           
033200*    FOUND, ADD A NEW ENTRY.  READINGS ARE NEVER REPLACED.                
033300*----------------------------------------------------------------         
033400 400-STORE-READINGS-RTN.                                                  
033500     MOVE ZERO TO WS-MT-SUB.                                              
033600     PERFORM 410-FIND-METER-RTN THRU 410-EXIT                             
033700         VARYING WS-MT-IDX FROM 1 BY 1                                    
033800         UNTIL WS-MT-IDX > WS-MT-COUNT OR WS-MT-SUB NOT = ZERO.           
033900     IF WS-MT-SUB = ZERO                                                  
034000         IF WS-MT-COUNT < 10                                              
034100             ADD 1 TO WS-MT-COUNT                                         
034200             MOVE WS-MT-COUNT TO WS-MT-SUB                                
034300             MOVE WS-CUR-SMART-METER-ID TO                                
034400                 WS-MT-SMART-METER-ID (WS-MT-SUB)                         
034500             MOVE ZERO TO WS-MT-READING-COUNT (WS-MT-SUB)                 
034600         ELSE                                                             
034700             SET WS-MT-TABLE-FULL TO TRUE                                 
034800             DISPLAY 'METER TABLE FULL - DISCARDING READINGS '            
034900                 'FOR ' WS-CUR-SMART-METER-ID                             
035000         END-IF                                                           
035100     END-IF.                                                              
035200     IF NOT WS-MT-TABLE-FULL                                              
035300         PERFORM 420-APPEND-READING-RTN THRU 420-EXIT                     
035400             VARYING WS-RE-SUB FROM 1 BY 1                                
035500             UNTIL WS-RE-SUB > WS-CUR-READING-COUNT                       
035600     END-IF.                                                              
035700     MOVE 'N' TO WS-MT-TABLE-FULL-SW.                                     
035800 400-EXIT.                                                                
035900     EXIT.                                                                
036000*                                                                         
036100 410-FIND-METER-RTN.                                                      
036200     IF WS-MT-SMART-METER-ID (WS-MT-IDX) =                                
036300        WS-CUR-SMART-METER-ID                                             
036400         MOVE WS-MT-IDX TO WS-MT-SUB                                      
036500     END-IF.                                                              
036600 410-EXIT.                                                                
036700     EXIT.                                                                
036800*                                                                         
036900 420-APPEND-READING-RTN.                                                  
037000     IF WS-MT-READING-COUNT (WS-MT-SUB) < 500                             
037100         ADD 1 TO WS-MT-READING-COUNT (WS-MT-SUB)                         
037200         MOVE WS-MT-READING-COUNT (WS-MT-SUB) TO WS-MT-RDG-SUB            
037300         MOVE WS-CUR-READING-TIME (WS-RE-SUB) TO                          
037400             WS-MT-READING-TIME (WS-MT-SUB, WS-MT-RDG-SUB)                
037500         MOVE WS-CUR-READING-VALUE (WS-RE-SUB) TO                         
037600             WS-MT-READING-VALUE (WS-MT-SUB, WS-MT-RDG-SUB)               
037700     END-IF.                                                              
037800 420-EXIT.                                                                
037900     EXIT.                                                                
038000*                                                                         
038100*----------------------------------------------------------------         
038200*    500-PROCESS-METERS-RTN  -  FOR EVERY DISTINCT METER ID               
038300*    ACCUMULATED THIS RUN, CALL MTRDCOST FOR THE FULL COMPARE             
038400*    AND AGAIN FOR THE RANKED RECOMMENDATION.                             
038500*----------------------------------------------------------------         
038600 500-PROCESS-METERS-RTN.                                                  
038700     DISPLAY '500-PROCESS-METERS-RTN'.                                    
038800     PERFORM 510-PROCESS-ONE-METER-RTN THRU 510-EXIT                      
038900         VARYING WS-MT-SUB FROM 1 BY 1                                    
039000         UNTIL WS-MT-SUB > WS-MT-COUNT.                                   
039100 500-EXIT.                                                                
039200     EXIT.                                                                
039300*                                                                         
039400 510-PROCESS-ONE-METER-RTN.                                               
039500     ADD 1 TO WS-METER-PROCESSED-CNT.                                     
039600     MOVE WS-MT-SMART-METER-ID (WS-MT-SUB) TO                             
039700         MCR-SMART-METER-ID.                                              
039800     MOVE WS-MT-READING-COUNT (WS-MT-SUB) TO                              
039900         MCR-READING-COUNT.                                               
040000     PERFORM 520-COPY-READING-RTN THRU 520-EXIT                           
040100         VARYING MCR-RDG-IDX FROM 1 BY 1                                  
040200         UNTIL MCR-RDG-IDX > MCR-READING-COUNT.                           
040300     MOVE 'N' TO MCR-LIMIT-SUPPLIED-SW.                                   
040400     MOVE ZERO TO MCR-LIMIT-VALUE.                                        
040500     SET MCR-COMPARE-ALL TO TRUE.                                         
040600     CALL 'MTRDCOST' USING MTRDCOST-REQUEST, MTRDCOST-RESULTS,            
040700                            WS-RETCD-FROM-COST.                           
040800     IF MCR-NO-READINGS                                                   
040900         DISPLAY 'NO READINGS WERE FOUND FOR METER ID '                   
041000             MCR-SMART-METER-ID                                           
041100     ELSE                                                                 
041200         PERFORM 600-PRINT-COST-LINE-RTN THRU 600-EXIT                    
041300     END-IF.                                                              
041400*                                                                         
041500     MOVE WS-RUN-LIMIT-SUPPLIED-SW TO MCR-LIMIT-SUPPLIED-SW.              
041600     MOVE WS-RUN-LIMIT-VALUE TO MCR-LIMIT-VALUE.                          
041700     SET MCR-RECOMMEND TO TRUE.                                           
041800     CALL 'MTRDCOST' USING MTRDCOST-REQUEST, MTRDCOST-RESULTS,            
041900                            WS-RETCD-FROM-COST.                           
042000     IF MCR-NO-READINGS                                                   
042100         CONTINUE                                                         
042200     ELSE                                                                 
042300         IF MCR-LIMIT-EXCEEDED                                            
042400             DISPLAY 'CANNOT DISPLAY MORE THAN '                          
042500                 MCR-PLAN-COUNT-OUT                                       
042600                 ' PLAN RECOMMENDATIONS FOR '                             
042700                 MCR-SMART-METER-ID                                       
042800         ELSE                                                             
042900             PERFORM 700-PRINT-RECOMMEND-RTN THRU 700-EXIT                
043000         END-IF                                                           
043100     END-IF.                                                              
043200 510-EXIT.                                                                
043300     EXIT.                                                                
043400*                                                                         
043500 520-COPY-READING-RTN.                                                    
043600     MOVE WS-MT-READING-TIME (WS-MT-SUB, MCR-RDG-IDX) TO                  
043700         MCR-READING-TIME (MCR-RDG-IDX).                                  
043800     MOVE WS-MT-READING-VALUE (WS-MT-SUB, MCR-RDG-IDX) TO                 
043900         MCR-READING-VALUE (MCR-RDG-IDX).                                 
044000 520-EXIT.                                                                
044100     EXIT.                                                                
044200*                                                                         
044300*----------------------------------------------------------------         
044400*    600-PRINT-COST-LINE-RTN  -  ONE PLAN-COST-OUT LINE PER PLAN          
044500*    RATED FOR THIS METER ID.  THE METER ID ONLY PRINTS ONCE              
044600*    PER GROUP - THIS IS THE CONTROL BREAK THE REPORT CALLS FOR.          
044700*----------------------------------------------------------------         
044800 600-PRINT-COST-LINE-RTN.                                                 
044900     MOVE MCR-SMART-METER-ID TO WS-PRINTED-METER-ID.                      
045000     PERFORM 610-PRINT-ONE-COST-RTN THRU 610-EXIT                         
045100         VARYING MCR-COST-IDX FROM 1 BY 1                                 
045200         UNTIL MCR-COST-IDX > MCR-COST-COUNT.                             
045300 600-EXIT.                                                                
045400     EXIT.                                                                
045500*                                                                         
045600 610-PRINT-ONE-COST-RTN.                                                  
045700     MOVE SPACES TO PC-PRINT-LINE.                                        
045800     MOVE WS-PRINTED-METER-ID TO PC-PRT-METER-ID.                         
045900     MOVE SPACES TO WS-PRINTED-METER-ID.                                  
046000     MOVE MCR-CE-PLAN-NAME (MCR-COST-IDX) TO PC-PRT-PLAN-NAME.            
046100     MOVE MCR-CE-AVERAGE-COST (MCR-COST-IDX) TO PC-PRT-AVG-COST.          
046200     IF MCR-CE-NO-AVERAGE (MCR-COST-IDX)                                  
046300         MOVE 'NO AVG' TO PC-PRT-CURRENT-MARKER                           
046400     ELSE                                                                 
046500         IF MCR-CE-CURRENT-PLAN (MCR-COST-IDX)                            
046600             MOVE 'CURRENT' TO PC-PRT-CURRENT-MARKER                      
046700         ELSE                                                             
046800             MOVE SPACES TO PC-PRT-CURRENT-MARKER                         
046900         END-IF                                                           
047000     END-IF.                                                              
047100     WRITE PC-PRINT-LINE.                                                 
047200 610-EXIT.                                                                
047300     EXIT.                                                                
047400*                                                                         
047500*----------------------------------------------------------------         
047600*    700-PRINT-RECOMMEND-RTN  -  ONE RECOMMENDATION-OUT LINE PER          
047700*    RANKED PLAN, CHEAPEST FIRST.                                         
047800*----------------------------------------------------------------         
047900 700-PRINT-RECOMMEND-RTN.                                                 
048000     PERFORM 710-PRINT-ONE-RANK-RTN THRU 710-EXIT                         
048100         VARYING MCR-RANK-IDX FROM 1 BY 1                                 
048200         UNTIL MCR-RANK-IDX > MCR-RANK-COUNT.                             
048300 700-EXIT.                                                                
048400     EXIT.                                                                
048500*                                                                         
048600 710-PRINT-ONE-RANK-RTN.                                                  
048700     MOVE SPACES TO RC-PRINT-LINE.                                        
048800     MOVE MCR-RE-RANK (MCR-RANK-IDX) TO RC-PRT-RANK.                      
048900     MOVE MCR-RE-PLAN-NAME (MCR-RANK-IDX) TO RC-PRT-PLAN-NAME.            
049000     MOVE MCR-RE-AVERAGE-COST (MCR-RANK-IDX) TO RC-PRT-AVG-COST.          
049100     WRITE RC-PRINT-LINE.                                                 
049200 710-EXIT.                                                                
049300     EXIT.                                                                
049400*                                                                         
049500*----------------------------------------------------------------         
049600*    800-CLOSE-RTN  -  CLOSE FILES AND DISPLAY RUN TOTALS.                
049700*----------------------------------------------------------------         
049800 800-CLOSE-RTN.                                                           
049900     DISPLAY '800-CLOSE-RTN'.                                             
050000     CLOSE METER-READINGS-IN.                                             
050100     CLOSE PLAN-COST-OUT.                                                 
050200     CLOSE RECOMMENDATION-OUT.                                            
050300     MOVE WS-TRANS-STORED-CNT TO WS-TOTALS-DISPLAY-AREA.                  
050400     DISPLAY 'TRANSACTIONS READ    ' WS-TRANS-READ-CNT.                   
050500     DISPLAY 'TRANSACTIONS STORED  ' WS-TOTALS-DISPLAY-X.                 
050600     DISPLAY 'TRANSACTIONS REJECTED ' WS-TRANS-REJECT-CNT.                
050700     DISPLAY 'METERS PROCESSED     ' WS-METER-PROCESSED-CNT.              
050800 800-EXIT.                                                                
050900     EXIT.                                                                
051000*                                                                         
051100*----------------------------------------------------------------         
051200*    900-ABORT-RTN  -  FILE OPEN FAILURE.  NO GOOD COMES OF               
051300*    CONTINUING PAST THIS POINT.                                          
051400*----------------------------------------------------------------         
051500 900-ABORT-RTN.                                                           
051600     DISPLAY '900-ABORT-RTN'.                                             
051700     DISPLAY 'MTRDIN TERMINATING - FILE OPEN ERROR'.                      
051800     DISPLAY 'METER-READINGS-IN STATUS ' WS-MRI-STATUS.                   
051900     DISPLAY 'PLAN-COST-OUT     STATUS ' WS-PCO-STATUS.                   
052000     DISPLAY 'RECOMMENDATION-OUT STATUS ' WS-RCO-STATUS.                  
052100     STOP RUN.                                                            

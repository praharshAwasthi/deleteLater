000100*****************************************************************         
000200*    PROGRAM:   MTRDCOST                                                  
000300*    RATES EVERY PRICE PLAN AGAINST ONE SMART METER'S READINGS            
000400*    AND, ON REQUEST, RETURNS THE TOP RANKED PLANS.  CALLED BY            
000500*    MTRDIN ONCE PER SMART METER ID PRESENT ON THE RUN.                   
000600*****************************************************************         
000700*    CHANGE LOG                                                           
000800*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL PROGRAM FOR THE     MTR-0118
000900*                  COST COMPARATOR PROJECT.  RATES ALL PLANS ON   MTR-0118
001000*                  PRICE-PLAN-MASTER-IN AGAINST THE READINGS      MTR-0118
001100*                  PASSED IN BY MTRDIN.                           MTR-0118
001200*    03/18/87 RTC  TICKET MTR-0125 - ADDED THE RECOMMEND PATH     MTR-0125
001300*                  AND THE LIMIT-EXCEEDED RETURN SWITCH.          MTR-0125
001400*    03/24/87 RTC  TICKET MTR-0142 - MOVED THE RESULT TABLES OUT  MTR-0142
001500*                  OF WORKING-STORAGE AND INTO THE LINKAGE        MTR-0142
001600*                  COPYBOOK SO MTRDIN CAN SEE THEM DIRECTLY.      MTR-0142
001650*    11/09/98 RTC  TICKET MTR-0290 - Y2K REMEDIATION.  REVIEWED   MTR-0290
001660*                  ALL DATE FIELDS ON THIS PROGRAM - NO STORED    MTR-0290
001670*                  CENTURY DATA HANDLED HERE, NO CODE CHANGE      MTR-0290
001680*                  REQUIRED.  SIGNED OFF FOR THE CORPORATE Y2K    MTR-0290
001690*                  COMPLIANCE REGISTER.                          MTR-0290 
001700*    08/14/01 JLK  TICKET MTR-0318 - RERATE PASS NOW SKIPS A      MTR-0318
001710*                  PLAN WHOSE UNIT RATE EDITS AS ALL ZEROS        MTR-0318
001720*                  INSTEAD OF DIVIDING BY IT.                     MTR-0318
001800*****************************************************************         
001900 IDENTIFICATION DIVISION.                                                 
002000 PROGRAM-ID.    MTRDCOST.                                                 
002100 AUTHOR.        R T CARSTAIRS.                                            
002200 INSTALLATION.  UTILITY RATE SERVICES DIVISION.                           
002300 DATE-WRITTEN.  03/11/87.                                                 
002400 DATE-COMPILED. 08/14/01.                                                 
002450 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
002500*****************************************************************         
002600*    REMARKS.                                                             
002700*    CALLED AS -  CALL 'MTRDCOST' USING MTRDCOST-REQUEST,                 
002800*                                       MTRDCOST-RESULTS,                 
002900*                                       RETURN-CD.                        
003000*    MTRDCOST-REQUEST TELLS US WHICH METER, WHICH READINGS AND            
003100*    WHETHER THE CALLER WANTS A FULL COMPARE (REQUEST-TYPE 'C')           
003200*    OR A RANKED RECOMMENDATION (REQUEST-TYPE 'R').  THE PLAN             
003300*    MASTER AND METER-PLAN MASTER ARE OPENED AND CLOSED ON EVERY          
003400*    CALL - THIS PROGRAM KEEPS NO STATE BETWEEN CALLS.                    
003500*****************************************************************         
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER.   IBM-370.                                              
003900 OBJECT-COMPUTER.   IBM-370.                                              
004000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM                                    
004100                     CLASS WS-RATE-CLASS IS '0' THRU '9'.                 
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT PRICE-PLAN-MASTER-IN ASSIGN TO PLANMAST                       
004500         FILE STATUS IS WS-PPM-STATUS.                                    
004600     SELECT METER-PLAN-MASTER-IN ASSIGN TO MTRPLNMS                       
004700         FILE STATUS IS WS-MPM-STATUS.                                    
004800*                                                                         
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100 FD  PRICE-PLAN-MASTER-IN                                                 
005200     RECORDING MODE IS F                                                  
005300     LABEL RECORDS ARE STANDARD.                                          
005400 COPY PLPLNMST.                                                           
005500*                                                                         
005600 FD  METER-PLAN-MASTER-IN                                                 
005700     RECORDING MODE IS F                                                  
005800     LABEL RECORDS ARE STANDARD.                                          
005900 COPY MTRPLNMS.                                                           
006000*                                                                         
006100 WORKING-STORAGE SECTION.                                                 
006200 77  WS-PPM-STATUS               PIC X(02) VALUE '00'.                    
006300 77  WS-MPM-STATUS               PIC X(02) VALUE '00'.                    
006400 77  WS-PPM-EOF-SW               PIC X(01) VALUE 'N'.                     
006500     88  WS-PPM-EOF                   VALUE 'Y'.                          
006600 77  WS-MPM-EOF-SW               PIC X(01) VALUE 'N'.                     
006700     88  WS-MPM-EOF                   VALUE 'Y'.                          
006800 77  WS-MPM-FOUND-SW             PIC X(01) VALUE 'N'.                     
006900     88  WS-MPM-FOUND                 VALUE 'Y'.                          
007000*                                                                         
007100 77  WS-CURRENT-PLAN-NAME        PIC X(20) VALUE SPACES.                  
007200*                                                                         
007300 COPY PLPLNTBL.                                                           
007400*                                                                         
007500 01  WS-SUBSCRIPTS.                                                       
007600     05  WS-PLN-SUB               PIC 9(04) COMP VALUE ZERO.              
007700     05  WS-SORT-PASS             PIC 9(04) COMP VALUE ZERO.              
007800     05  WS-SORT-LIMIT            PIC 9(04) COMP VALUE ZERO.              
007900     05  MCR-RDG-IDX              PIC 9(04) COMP VALUE ZERO.              
008000     05  MCR-COST-IDX             PIC 9(04) COMP VALUE ZERO.              
008100     05  MCR-RANK-IDX             PIC 9(04) COMP VALUE ZERO.              
008200     05  FILLER                   PIC X(04).                              
008300*                                                                         
008400 77  WS-SWAP-HOLD-ENTRY           PIC X(26).                              
008500*                                                                         
008600 01  WS-RATING-WORK.                                                      
008700     05  WS-TOTAL-COST            PIC S9(09)V9(04) COMP-3                 
008800                                   VALUE ZERO.                            
008900     05  WS-MIN-TIME              PIC 9(10) COMP VALUE ZERO.              
009000     05  WS-MAX-TIME              PIC 9(10) COMP VALUE ZERO.              
009100     05  WS-ELAPSED-SECONDS       PIC S9(10) COMP-3 VALUE ZERO.           
009200     05  WS-ELAPSED-HOURS         PIC S9(07)V9(04) COMP-3                 
009300                                   VALUE ZERO.                            
009400     05  FILLER                   PIC X(04).                              
009500*                                                                         
009600*    REDEFINE OF THE WORKING RATE FOR TRACE DISPLAYS - COMP-3             
009700*    FIELDS DO NOT ALWAYS DISPLAY CLEANLY ON EVERY TERMINAL TYPE          
009800*    THIS SHOP SUPPORTS, SO A ZONED VIEW IS KEPT FOR DEBUG USE.           
009900 01  WS-TRACE-RATE                PIC S9(07)V9(04).                       
010000 01  WS-TRACE-RATE-X REDEFINES WS-TRACE-RATE.                             
010100     05  WS-TRACE-RATE-SIGN       PIC X(01).                              
010200     05  WS-TRACE-RATE-DIGITS     PIC 9(10).                              
010300*                                                                         
010400*    REDEFINE OF THE RETURN CODE FOR ABEND-STYLE TRACE DISPLAY.           
010500 01  WS-RETCD-TRACE               PIC S9(04) COMP-3 VALUE ZERO.           
010600 01  WS-RETCD-TRACE-X REDEFINES WS-RETCD-TRACE PIC X(03).                 
010700*                                                                         
010800*    REDEFINE OF THE ELAPSED-SECONDS FIELD SO THE SPAN BETWEEN            
010900*    THE FIRST AND LAST READING CAN BE DISPLAYED ON THE DUMP              
011000*    WITHOUT UNPACKING THE COMP-3 FIELD BY HAND.                          
011100 01  WS-ELAPSED-DISP-N            PIC S9(10).                             
011200 01  WS-ELAPSED-DISP-X REDEFINES WS-ELAPSED-DISP-N PIC X(11).             
011300*                                                                         
011400 LINKAGE SECTION.                                                         
011500 COPY MCOSTREQ.                                                           
011600 01  RETURN-CD                   PIC S9(04) COMP.                         
011700*                                                                         
011800 PROCEDURE DIVISION USING MTRDCOST-REQUEST, MTRDCOST-RESULTS,             
011900                           RETURN-CD.                                     
012000*                                                                         
012100 000-MAINLINE-RTN.                                                        
012200     PERFORM 000-SETUP-RTN THRU 000-EXIT.                                 
012300     PERFORM 100-LOAD-PLAN-MASTER-RTN THRU 100-EXIT.                      
012400     PERFORM 200-CHECK-READINGS-RTN THRU 200-EXIT.                        
012500     IF MCR-NO-READINGS                                                   
012600         GO TO 1000-ERROR-RTN                                             
012700     END-IF.                                                              
012800     PERFORM 300-RATE-ALL-PLANS-RTN THRU 300-EXIT.                        
012900     IF MCR-COMPARE-ALL                                                   
013000         PERFORM 150-GET-CURRENT-PLAN-RTN THRU 150-EXIT                   
013100         PERFORM 400-MARK-CURRENT-PLAN-RTN THRU 400-EXIT                  
013200     ELSE                                                                 
013300         PERFORM 500-BUILD-RECOMMEND-RTN THRU 500-EXIT                    
013400         IF MCR-LIMIT-EXCEEDED                                            
013500             GO TO 1000-ERROR-RTN                                         
013600         END-IF                                                           
013700     END-IF.                                                              
013800     PERFORM 900-CLOSE-RTN THRU 900-EXIT.                                 
013900     MOVE ZERO TO RETURN-CD.                                              
014000     GOBACK.                                                              
014100*                                                                         
014200*----------------------------------------------------------------         
014300*    000-SETUP-RTN  -  OPEN BOTH REFERENCE FILES, CLEAR RESULTS.          
014400*----------------------------------------------------------------         
014500 000-SETUP-RTN.                                                           
014600     DISPLAY '000-SETUP-RTN'.                                             
014700     OPEN INPUT PRICE-PLAN-MASTER-IN.                                     
014800     IF WS-PPM-STATUS NOT = '00'                                          
014900         GO TO 1000-ERROR-RTN                                             
015000     END-IF.                                                              
015100     OPEN INPUT METER-PLAN-MASTER-IN.                                     
015200     IF WS-MPM-STATUS NOT = '00'                                          
015300         GO TO 1000-ERROR-RTN                                             
015400     END-IF.                                                              
015500     MOVE 'N' TO MCR-NO-READINGS-SW.                                      
015600     MOVE 'N' TO MCR-LIMIT-EXCEEDED-SW.                                   
015700     MOVE ZERO TO MCR-PLAN-COUNT-OUT MCR-COST-COUNT                       
015800                   MCR-RANK-COUNT.                                        
015900 000-EXIT.                                                                
016000     EXIT.                                                                
016100*                                                                         
016200*----------------------------------------------------------------         
016300*    100-LOAD-PLAN-MASTER-RTN  -  READ EVERY PLAN ON FILE INTO            
016400*    WS-PLAN-TABLE.  EVERY PLAN ON THE MASTER IS RATED.                   
016500*----------------------------------------------------------------         
016600 100-LOAD-PLAN-MASTER-RTN.                                                
016700     DISPLAY '100-LOAD-PLAN-MASTER-RTN'.                                  
016800     PERFORM 105-READ-PLAN-RTN THRU 105-EXIT                              
016900         UNTIL WS-PPM-EOF.                                                
017000     MOVE WS-PLN-COUNT TO MCR-PLAN-COUNT-OUT.                             
017100 100-EXIT.                                                                
017200     EXIT.                                                                
017300*                                                                         
017400 105-READ-PLAN-RTN.                                                       
017500     READ PRICE-PLAN-MASTER-IN                                            
017600         AT END                                                           
017700             SET WS-PPM-EOF TO TRUE                                       
017800         NOT AT END                                                       
017900             ADD 1 TO WS-PLN-COUNT                                        
018000             MOVE PPM-PLAN-NAME TO                                        
018100                 WS-PLN-PLAN-NAME (WS-PLN-COUNT)                          
018200             MOVE PPM-UNIT-RATE TO                                        
018300                 WS-PLN-UNIT-RATE (WS-PLN-COUNT)                          
018400     END-READ.                                                            
018500 105-EXIT.                                                                
018600     EXIT.                                                                
018700*                                                                         
018800*----------------------------------------------------------------         
018900*    150-GET-CURRENT-PLAN-RTN  -  SEQUENTIAL SCAN OF                      
019000*    METER-PLAN-MASTER-IN FOR THIS METER'S CURRENT PLAN NAME.             
019100*    THERE IS NO INDEX ON THIS FILE - A MISS LEAVES                       
019200*    WS-CURRENT-PLAN-NAME BLANK AND NO PLAN IS MARKED CURRENT.            
019300*----------------------------------------------------------------         
019400 150-GET-CURRENT-PLAN-RTN.                                                
019500     DISPLAY '150-GET-CURRENT-PLAN-RTN'.                                  
019600     MOVE SPACES TO WS-CURRENT-PLAN-NAME.                                 
019700     MOVE 'N' TO WS-MPM-EOF-SW.                                           
019800     MOVE 'N' TO WS-MPM-FOUND-SW.                                         
019900     PERFORM 155-SCAN-METER-PLAN-RTN THRU 155-EXIT                        
020000         UNTIL WS-MPM-EOF OR WS-MPM-FOUND.                                
020100 150-EXIT.                                                                
020200     EXIT.                                                                
020300*                                                                         
020400 155-SCAN-METER-PLAN-RTN.                                                 
020500     READ METER-PLAN-MASTER-IN                                            
020600         AT END                                                           
020700             SET WS-MPM-EOF TO TRUE                                       
020800         NOT AT END                                                       
020900             IF MPM-SMART-METER-ID = MCR-SMART-METER-ID                   
021000                 MOVE MPM-CURRENT-PLAN-NAME TO                            
021100                     WS-CURRENT-PLAN-NAME                                 
021200                 SET WS-MPM-FOUND TO TRUE                                 
021300             END-IF                                                       
021400     END-READ.                                                            
021500 155-EXIT.                                                                
021600     EXIT.                                                                
021700*                                                                         
021800*----------------------------------------------------------------         
021900*    200-CHECK-READINGS-RTN  -  REFUSE TO RATE A METER WITH NO            
022000*    READINGS ON THE REQUEST.                                             
022100*----------------------------------------------------------------         
022200 200-CHECK-READINGS-RTN.                                                  
022300     DISPLAY '200-CHECK-READINGS-RTN'.                                    
022400     IF MCR-READING-COUNT = ZERO                                          
022500         MOVE 'Y' TO MCR-NO-READINGS-SW                                   
022600     END-IF.                                                              
022700 200-EXIT.                                                                
022800     EXIT.                                                                
022900*                                                                         
023000*----------------------------------------------------------------         
023100*    300-RATE-ALL-PLANS-RTN  -  RATE EVERY PLAN IN WS-PLAN-TABLE          
023200*    AGAINST THE READINGS ON THE REQUEST.                                 
023300*----------------------------------------------------------------         
023400 300-RATE-ALL-PLANS-RTN.                                                  
023500     DISPLAY '300-RATE-ALL-PLANS-RTN'.                                    
023600     PERFORM 305-RATE-ONE-PLAN-RTN THRU 305-EXIT                          
023700         VARYING WS-PLN-SUB FROM 1 BY 1                                   
023800         UNTIL WS-PLN-SUB > WS-PLN-COUNT.                                 
023900 300-EXIT.                                                                
024000     EXIT.                                                                
024100*                                                                         
024200 305-RATE-ONE-PLAN-RTN.                                                   
024300     ADD 1 TO MCR-COST-COUNT.                                             
024400     MOVE WS-PLN-PLAN-NAME (WS-PLN-SUB) TO                                
024500         MCR-CE-PLAN-NAME (MCR-COST-COUNT).                               
024600     MOVE 'N' TO MCR-CE-IS-CURRENT-PLAN (MCR-COST-COUNT).                 
024700     MOVE 'N' TO MCR-CE-NO-AVERAGE-SW (MCR-COST-COUNT).                   
024800     MOVE WS-PLN-UNIT-RATE (WS-PLN-SUB) TO WS-TRACE-RATE.                 
024900     DISPLAY 'RATING ' MCR-CE-PLAN-NAME (MCR-COST-COUNT)                  
025000         ' AT RATE ' WS-TRACE-RATE-X.                                     
025100     PERFORM 310-COMPUTE-TOTAL-COST-RTN THRU 310-EXIT.                    
025200     PERFORM 320-COMPUTE-ELAPSED-HOURS-RTN THRU 320-EXIT.                 
025300     PERFORM 330-COMPUTE-AVERAGE-COST-RTN THRU 330-EXIT.                  
025400 305-EXIT.                                                                
025500     EXIT.                                                                
025600*                                                                         
025700*----------------------------------------------------------------         
025800*    310-COMPUTE-TOTAL-COST-RTN  -  TOTAL-COST IS THE SUM OF              
025900*    EACH READING VALUE TIMES THE PLAN'S UNIT RATE.                       
026000*----------------------------------------------------------------         
026100 310-COMPUTE-TOTAL-COST-RTN.                                              
026200     MOVE ZERO TO WS-TOTAL-COST.                                          
026300     PERFORM 315-ADD-READING-COST-RTN THRU 315-EXIT                       
026400         VARYING MCR-RDG-IDX FROM 1 BY 1                                  
026500         UNTIL MCR-RDG-IDX > MCR-READING-COUNT.                           
026600 310-EXIT.                                                                
026700     EXIT.                                                                
026800*                                                                         
026900 315-ADD-READING-COST-RTN.                                                
027000     COMPUTE WS-TOTAL-COST = WS-TOTAL-COST +                              
027100         (MCR-READING-VALUE (MCR-RDG-IDX) *                               
027200          WS-PLN-UNIT-RATE (WS-PLN-SUB)).                                 
027300 315-EXIT.                                                                
027400     EXIT.                                                                
027500*                                                                         
027600*----------------------------------------------------------------         
027700*    320-COMPUTE-ELAPSED-HOURS-RTN  -  ELAPSED HOURS IS THE SPAN          
027800*    BETWEEN THE EARLIEST AND LATEST READING TIME ON THE                  
027900*    REQUEST, CONVERTED FROM SECONDS TO HOURS.                            
028000*----------------------------------------------------------------         
028100 320-COMPUTE-ELAPSED-HOURS-RTN.                                           
028200     MOVE MCR-READING-TIME (1) TO WS-MIN-TIME.                            
028300     MOVE MCR-READING-TIME (1) TO WS-MAX-TIME.                            
028400     PERFORM 325-SCAN-MINMAX-RTN THRU 325-EXIT                            
028500         VARYING MCR-RDG-IDX FROM 1 BY 1                                  
028600         UNTIL MCR-RDG-IDX > MCR-READING-COUNT.                           
028700     COMPUTE WS-ELAPSED-SECONDS = WS-MAX-TIME - WS-MIN-TIME.              
028800     MOVE WS-ELAPSED-SECONDS TO WS-ELAPSED-DISP-N.                        
028900     DISPLAY 'ELAPSED SECONDS ' WS-ELAPSED-DISP-X.                        
029000     COMPUTE WS-ELAPSED-HOURS ROUNDED =                                   
029100         WS-ELAPSED-SECONDS / 3600.                                       
029200 320-EXIT.                                                                
029300     EXIT.                                                                
029400*                                                                         
029500 325-SCAN-MINMAX-RTN.                                                     
029600     IF MCR-READING-TIME (MCR-RDG-IDX) < WS-MIN-TIME                      
029700         MOVE MCR-READING-TIME (MCR-RDG-IDX) TO WS-MIN-TIME               
029800     END-IF.                                                              
029900     IF MCR-READING-TIME (MCR-RDG-IDX) > WS-MAX-TIME                      
030000         MOVE MCR-READING-TIME (MCR-RDG-IDX) TO WS-MAX-TIME               
030100     END-IF.                                                              
030200 325-EXIT.                                                                
030300     EXIT.                                                                
030400*                                                                         
030500*----------------------------------------------------------------         
030600*    330-COMPUTE-AVERAGE-COST-RTN  -  AVERAGE COST PER HOUR IS            
030700*    TOTAL-COST OVER ELAPSED-HOURS, ROUNDED HALF-UP.  A ZERO              
030800*    ELAPSED SPAN (ALL READINGS AT THE SAME INSTANT) CANNOT BE            
030900*    DIVIDED AND IS FLAGGED NO-AVERAGE INSTEAD OF ABENDING.               
031000*----------------------------------------------------------------         
031100 330-COMPUTE-AVERAGE-COST-RTN.                                            
031200     IF WS-ELAPSED-HOURS = ZERO                                           
031300         MOVE 'Y' TO MCR-CE-NO-AVERAGE-SW (MCR-COST-COUNT)                
031400         MOVE ZERO TO MCR-CE-AVERAGE-COST (MCR-COST-COUNT)                
031500     ELSE                                                                 
031600         COMPUTE MCR-CE-AVERAGE-COST (MCR-COST-COUNT) ROUNDED =           
031700             WS-TOTAL-COST / WS-ELAPSED-HOURS                             
031800     END-IF.                                                              
031900 330-EXIT.                                                                
032000     EXIT.                                                                
032100*                                                                         
032200*----------------------------------------------------------------         
032300*    400-MARK-CURRENT-PLAN-RTN  -  FLAG THE COST ENTRY WHOSE              
032400*    PLAN NAME MATCHES THE METER'S CURRENT PLAN, IF ANY.                  
032500*----------------------------------------------------------------         
032600 400-MARK-CURRENT-PLAN-RTN.                                               
032700     DISPLAY '400-MARK-CURRENT-PLAN-RTN'.                                 
032800     IF WS-CURRENT-PLAN-NAME NOT = SPACES                                 
032900         PERFORM 405-MARK-ONE-ENTRY-RTN THRU 405-EXIT                     
033000             VARYING MCR-COST-IDX FROM 1 BY 1                             
033100             UNTIL MCR-COST-IDX > MCR-COST-COUNT                          
033200     END-IF.                                                              
033300 400-EXIT.                                                                
033400     EXIT.                                                                
033500*                                                                         
033600 405-MARK-ONE-ENTRY-RTN.                                                  
033700     IF MCR-CE-PLAN-NAME (MCR-COST-IDX) = WS-CURRENT-PLAN-NAME            
033800         MOVE 'Y' TO MCR-CE-IS-CURRENT-PLAN (MCR-COST-IDX)                
033900     END-IF.                                                              
034000 405-EXIT.                                                                
034100     EXIT.                                                                
034200*                                                                         
034300*----------------------------------------------------------------         
034400*    500-BUILD-RECOMMEND-RTN  -  COPY THE RATED PLANS INTO THE            
034500*    RANK TABLE, SORT CHEAPEST FIRST, APPLY THE CALLER'S LIMIT            
034600*    AND NUMBER THE SURVIVORS 1 THRU N.                                   
034700*----------------------------------------------------------------         
034800 500-BUILD-RECOMMEND-RTN.                                                 
034900     DISPLAY '500-BUILD-RECOMMEND-RTN'.                                   
035000     MOVE MCR-COST-COUNT TO MCR-RANK-COUNT.                               
035100     PERFORM 505-COPY-ONE-ENTRY-RTN THRU 505-EXIT                         
035200         VARYING MCR-COST-IDX FROM 1 BY 1                                 
035300         UNTIL MCR-COST-IDX > MCR-COST-COUNT.                             
035400     PERFORM 510-SORT-RECOMMEND-RTN THRU 510-EXIT.                        
035500     PERFORM 520-APPLY-LIMIT-RTN THRU 520-EXIT.                           
035600     PERFORM 525-ASSIGN-RANKS-RTN THRU 525-EXIT                           
035700         VARYING MCR-RANK-IDX FROM 1 BY 1                                 
035800         UNTIL MCR-RANK-IDX > MCR-RANK-COUNT.                             
035900 500-EXIT.                                                                
036000     EXIT.                                                                
036100*                                                                         
036200 505-COPY-ONE-ENTRY-RTN.                                                  
036300     MOVE MCR-CE-PLAN-NAME (MCR-COST-IDX) TO                              
036400         MCR-RE-PLAN-NAME (MCR-COST-IDX).                                 
036500     MOVE MCR-CE-AVERAGE-COST (MCR-COST-IDX) TO                           
036600         MCR-RE-AVERAGE-COST (MCR-COST-IDX).                              
036700 505-EXIT.                                                                
036800     EXIT.                                                                
036900*                                                                         
037000*----------------------------------------------------------------         
037100*    510-SORT-RECOMMEND-RTN  -  STRAIGHT EXCHANGE SORT OF THE             
037200*    RANK TABLE, CHEAPEST AVERAGE COST FIRST.  THE TABLE NEVER            
037300*    HOLDS MORE THAN 50 PLANS SO A FULL TABLE SORT VERB IS NOT            
037400*    WORTH THE OVERHEAD.                                                  
037500*----------------------------------------------------------------         
037600 510-SORT-RECOMMEND-RTN.                                                  
037700     PERFORM 512-SORT-PASS-RTN THRU 512-EXIT                              
037800         VARYING WS-SORT-PASS FROM 1 BY 1                                 
037900         UNTIL WS-SORT-PASS >= MCR-RANK-COUNT.                            
038000 510-EXIT.                                                                
038100     EXIT.                                                                
038200*                                                                         
038300 512-SORT-PASS-RTN.                                                       
038400     COMPUTE WS-SORT-LIMIT = MCR-RANK-COUNT - WS-SORT-PASS.               
038500     PERFORM 514-COMPARE-SWAP-RTN THRU 514-EXIT                           
038600         VARYING MCR-RANK-IDX FROM 1 BY 1                                 
038700         UNTIL MCR-RANK-IDX > WS-SORT-LIMIT.                              
038800 512-EXIT.                                                                
038900     EXIT.                                                                
039000*                                                                         
039100 514-COMPARE-SWAP-RTN.                                                    
039200     IF MCR-RE-AVERAGE-COST (MCR-RANK-IDX) >                              
039300        MCR-RE-AVERAGE-COST (MCR-RANK-IDX + 1)                            
039400         MOVE MCR-RANK-ENTRY (MCR-RANK-IDX) TO                            
039500             WS-SWAP-HOLD-ENTRY                                           
039600         MOVE MCR-RANK-ENTRY (MCR-RANK-IDX + 1) TO                        
039700             MCR-RANK-ENTRY (MCR-RANK-IDX)                                
039800         MOVE WS-SWAP-HOLD-ENTRY TO                                       
039900             MCR-RANK-ENTRY (MCR-RANK-IDX + 1)                            
040000     END-IF.                                                              
040100 514-EXIT.                                                                
040200     EXIT.                                                                
040300*                                                                         
040400*----------------------------------------------------------------         
040500*    520-APPLY-LIMIT-RTN  -  WHEN THE CALLER SUPPLIED A LIMIT             
040600*    GREATER THAN THE NUMBER OF PLANS ON FILE, THAT IS A CALLER           
040700*    ERROR - FLAG IT AND LET THE MAINLINE STOP THE CALL.                  
040800*    OTHERWISE TRUNCATE THE RANK TABLE TO THE LIMIT.                      
040900*----------------------------------------------------------------         
041000 520-APPLY-LIMIT-RTN.                                                     
041100     IF MCR-LIMIT-SUPPLIED                                                
041200         IF MCR-LIMIT-VALUE > MCR-RANK-COUNT                              
041300             MOVE 'Y' TO MCR-LIMIT-EXCEEDED-SW                            
041400         ELSE                                                             
041500             MOVE MCR-LIMIT-VALUE TO MCR-RANK-COUNT                       
041600         END-IF                                                           
041700     END-IF.                                                              
041800 520-EXIT.                                                                
041900     EXIT.                                                                
042000*                                                                         
042100 525-ASSIGN-RANKS-RTN.                                                    
042200     MOVE MCR-RANK-IDX TO MCR-RE-RANK (MCR-RANK-IDX).                     
042300 525-EXIT.                                                                
042400     EXIT.                                                                
042500*                                                                         
042600*----------------------------------------------------------------         
042700*    900-CLOSE-RTN  -  CLOSE BOTH REFERENCE FILES.                        
042800*----------------------------------------------------------------         
042900 900-CLOSE-RTN.                                                           
043000     DISPLAY '900-CLOSE-RTN'.                                             
043100     CLOSE PRICE-PLAN-MASTER-IN.                                          
043200     CLOSE METER-PLAN-MASTER-IN.                                          
043300 900-EXIT.                                                                
043400     EXIT.                                                                
043500*                                                                         
043600*----------------------------------------------------------------         
043700*    1000-ERROR-RTN  -  COMMON ERROR EXIT.  CLOSE WHAT IS OPEN            
043800*    AND HAND BACK A NON-ZERO RETURN CODE - THE CALLER DECIDES            
043900*    WHAT TO DO WITH A REFUSED METER.                                     
044000*----------------------------------------------------------------         
044100 1000-ERROR-RTN.                                                          
044200     DISPLAY '1000-ERROR-RTN'.                                            
044300     MOVE -1 TO WS-RETCD-TRACE.                                           
044400     DISPLAY 'MTRDCOST RETURN CODE ' WS-RETCD-TRACE-X.                    
044500     PERFORM 900-CLOSE-RTN THRU 900-EXIT.                                 
044600     MOVE -1 TO RETURN-CD.                                                
044700     GOBACK.                                                              

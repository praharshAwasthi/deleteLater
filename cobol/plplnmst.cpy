000100*****************************************************************         
000200*    PLPLNMST  -  PRICE PLAN MASTER RECORD                      *         
000300*    FIXED 28-BYTE RECORD ON PRICE-PLAN-MASTER-IN.  READ IN     *         
000400*    FULL AT THE START OF EVERY MTRDCOST CALL - THIS IS A SMALL *         
000500*    REFERENCE TABLE, NOT A KEYED MASTER.                       *         
000600*****************************************************************         
000700*    CHANGE LOG                                                           
000800*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL LAYOUT FOR THE      MTR-0118
000900*                  COST COMPARATOR PROJECT.                       MTR-0118
001000*****************************************************************         
001100 01  PPM-RECORD.                                                          
001200     05  PPM-PLAN-NAME               PIC X(20).                           
001300     05  PPM-UNIT-RATE               PIC S9(03)V9(04)                     
001400                                      SIGN TRAILING SEPARATE.             

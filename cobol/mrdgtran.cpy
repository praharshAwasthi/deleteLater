000100*****************************************************************         
000200*    MRDGTRAN  -  METER READING TRANSACTION LINE LAYOUT         *         
000300*    USED BY MTRDIN TO READ METER-READINGS-IN.  ONE HEADER LINE *         
000400*    (MRT-HEADER-LINE) NAMES THE METER AND GIVES THE COUNT OF   *         
000500*    DETAIL LINES (MRT-DETAIL-LINE) THAT FOLLOW IT.             *         
000600*****************************************************************         
000700*    CHANGE LOG                                                           
000800*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL LAYOUT FOR THE      MTR-0118
000900*                  COST COMPARATOR PROJECT.                       MTR-0118
001000*****************************************************************         
001100 01  MRT-TRANS-LINE.                                                      
001200     05  MRT-REC-TYPE                PIC X(01).                           
001300         88  MRT-HEADER-LINE          VALUE 'H'.                          
001400         88  MRT-DETAIL-LINE          VALUE 'D'.                          
001500     05  MRT-HEADER-AREA.                                                 
001600         10  MRT-SMART-METER-ID       PIC X(20).                          
001700         10  MRT-READING-COUNT        PIC 9(04).                          
001800         10  FILLER                   PIC X(15).                          
001900     05  MRT-DETAIL-AREA REDEFINES MRT-HEADER-AREA.                       
002000         10  MRT-READING-TIME         PIC 9(10).                          
002100         10  MRT-READING-VALUE        PIC S9(03)V9(04)                    
002200                                       SIGN LEADING SEPARATE.             
002300         10  FILLER                   PIC X(21).                          

000100*****************************************************************         
000200*    MCOSTREQ  -  MTRDCOST CALL INTERFACE                      *          
000300*    BUILT IN MTRDIN WORKING-STORAGE BEFORE EACH CALL, AND      *         
000400*    COPYed INTO MTRDCOST'S LINKAGE SECTION.  CARRIES ONE       *         
000500*    METER'S READINGS IN, AND THE RATED/RANKED RESULTS BACK.    *         
000600*****************************************************************         
000700*    CHANGE LOG                                                           
000800*    03/11/87 RTC  TICKET MTR-0118 - ORIGINAL INTERFACE FOR THE   MTR-0118
000900*                  COST COMPARATOR PROJECT.                       MTR-0118
001000*    03/24/87 RTC  TICKET MTR-0142 - ADDED THE NO-READINGS AND    MTR-0142
001100*                  LIMIT-EXCEEDED RETURN SWITCHES AND FOLDED      MTR-0142
001200*                  THE RESULT TABLES INTO THIS COPYBOOK.          MTR-0142
001300*****************************************************************         
001400 01  MTRDCOST-REQUEST.                                                    
001500     05  MCR-SMART-METER-ID          PIC X(20).                           
001600     05  MCR-REQUEST-TYPE            PIC X(01).                           
001700         88  MCR-COMPARE-ALL              VALUE 'C'.                      
001800         88  MCR-RECOMMEND                 VALUE 'R'.                     
001900     05  MCR-LIMIT-SUPPLIED-SW       PIC X(01) VALUE 'N'.                 
002000         88  MCR-LIMIT-SUPPLIED           VALUE 'Y'.                      
002100     05  MCR-LIMIT-VALUE             PIC 9(04) COMP VALUE ZERO.           
002200     05  MCR-READING-COUNT           PIC 9(04) COMP VALUE ZERO.           
002300     05  MCR-READING OCCURS 500 TIMES.                                    
002400         10  MCR-READING-TIME         PIC 9(10) COMP.                     
002500         10  MCR-READING-VALUE        PIC S9(03)V9(04) COMP-3.            
002550     05  FILLER                      PIC X(04).                           
002600                                                                          
002700 01  MTRDCOST-RESULTS.                                                    
002800     05  MCR-NO-READINGS-SW          PIC X(01) VALUE 'N'.                 
002900         88  MCR-NO-READINGS               VALUE 'Y'.                     
003000     05  MCR-LIMIT-EXCEEDED-SW       PIC X(01) VALUE 'N'.                 
003100         88  MCR-LIMIT-EXCEEDED            VALUE 'Y'.                     
003200     05  MCR-PLAN-COUNT-OUT          PIC 9(04) COMP VALUE ZERO.           
003300     05  MCR-COST-COUNT              PIC 9(04) COMP VALUE ZERO.           
003400     05  MCR-COST-ENTRY OCCURS 50 TIMES.                                  
003500         10  MCR-CE-PLAN-NAME         PIC X(20).                          
003600         10  MCR-CE-AVERAGE-COST      PIC S9(05)V9(02) COMP-3.            
003700         10  MCR-CE-IS-CURRENT-PLAN   PIC X(01) VALUE 'N'.                
003800             88  MCR-CE-CURRENT-PLAN       VALUE 'Y'.                     
003900         10  MCR-CE-NO-AVERAGE-SW     PIC X(01) VALUE 'N'.                
004000             88  MCR-CE-NO-AVERAGE         VALUE 'Y'.                     
004100     05  MCR-RANK-COUNT              PIC 9(04) COMP VALUE ZERO.           
004200     05  MCR-RANK-ENTRY OCCURS 50 TIMES.                                  
004300         10  MCR-RE-RANK              PIC 9(02) COMP-3.                   
004400         10  MCR-RE-PLAN-NAME         PIC X(20).                          
004500         10  MCR-RE-AVERAGE-COST      PIC S9(05)V9(02) COMP-3.            
004600     05  FILLER                      PIC X(10).                           
